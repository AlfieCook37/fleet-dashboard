000100*--------------------------------------------------------------
000200* FDACT.CBL - Compliance action record layout.  One record
000300* per vehicle that survived the suppression check this run
000400* and is getting a SERVICE or MOT notice.  The disposition
000500* (EMAIL SENT / DRY-RUN) is a report-only concept and does
000600* not appear here - see the FLTCOMP01 summary report.
000700*--------------------------------------------------------------
000800 FD  ACTIONS-OUT
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 160 CHARACTERS.
001100
001200 01  ACTION-RECORD.
001300     05  ACT-REGISTRATION        PIC X(10).
001400     05  ACT-ACTION-TYPE         PIC X(10).
001500         88  ACT-IS-SERVICE      VALUE "SERVICE".
001600         88  ACT-IS-MOT          VALUE "MOT".
001700     05  ACT-STATUS              PIC X(10).
001800         88  ACT-IS-DUE          VALUE "DUE".
001900         88  ACT-IS-DUE-SOON     VALUE "DUE SOON".
002000         88  ACT-IS-OVERDUE      VALUE "OVERDUE".
002100     05  ACT-REASON-TEXT         PIC X(70).
002200     05  ACT-RECIPIENT           PIC X(40).
002300     05  ACT-MOT-EXPIRY-DATE     PIC 9(08).
002400     05  FILLER                  PIC X(12).
