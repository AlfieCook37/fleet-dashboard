000100*--------------------------------------------------------------
000200* FDFLEET.CBL - Fleet Vehicle Master record layout.
000300* One record per vehicle.  The mileage and date fields are
000400* extracted from the garage's workshop system and may not
000500* all be present; the xxx-SW switch beside each one tells the
000600* rule engine whether to trust the value or fall back to a
000700* derived figure (see FLTCOMP01 2000-/3000- series).
000800*--------------------------------------------------------------
000900*    09/14/88 DWK - ORIGINAL LAYOUT.
001000*    03/22/91 RJP - ADDED VEH-SERVICE-DUE-AT AND ITS SWITCH,
001100*                   GARAGE NOW SENDS THE DUE MILEAGE DIRECT.
001110*    07/19/96 RJP - ADDED VEH-CURRENT-MILEAGE-SW.  FLTSUM01'S
001120*                   LAYOUT CHECK HAD NO WAY TO TELL A MISSING
001130*                   ODOMETER READING FROM A TRUE ZERO.
001200*--------------------------------------------------------------
001300 FD  VEHICLE-MASTER
001400     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 200 CHARACTERS.
001600
001700 01  VEHICLE-RECORD.
001800     05  VEH-REGISTRATION            PIC X(10).
001900     05  VEH-CURRENT-MILEAGE         PIC 9(07).
001910     05  VEH-CURRENT-MILEAGE-SW      PIC X(01).
001920         88  VEH-CURRENT-MILEAGE-PRESENT VALUE "Y".
002000     05  VEH-LAST-SERVICE-MILEAGE    PIC 9(07).
002100     05  VEH-LAST-SERVICE-MILEAGE-SW PIC X(01).
002200         88  VEH-LSM-PRESENT         VALUE "Y".
002300     05  VEH-SERVICE-INTERVAL        PIC 9(06).
002400     05  VEH-SERVICE-INTERVAL-SW     PIC X(01).
002500         88  VEH-INTERVAL-PRESENT    VALUE "Y".
002600     05  VEH-SERVICE-DUE-AT          PIC 9(07).
002700     05  VEH-SERVICE-DUE-AT-SW       PIC X(01).
002800         88  VEH-DUE-AT-PRESENT      VALUE "Y".
002900     05  VEH-MILES-TO-SERVICE        PIC S9(07).
003000     05  VEH-MILES-TO-SERVICE-SW     PIC X(01).
003100         88  VEH-MTS-PRESENT         VALUE "Y".
003200     05  VEH-LAST-MOT-DATE           PIC 9(08).
003300     05  FILLER REDEFINES VEH-LAST-MOT-DATE.
003400         10  VEH-LAST-MOT-YYYY       PIC 9(04).
003500         10  VEH-LAST-MOT-MM         PIC 9(02).
003600         10  VEH-LAST-MOT-DD         PIC 9(02).
003700     05  VEH-LAST-MOT-DATE-SW        PIC X(01).
003800         88  VEH-LAST-MOT-PRESENT    VALUE "Y".
003900     05  VEH-MOT-EXPIRY-DATE         PIC 9(08).
004000     05  FILLER REDEFINES VEH-MOT-EXPIRY-DATE.
004100         10  VEH-MOT-EXPIRY-YYYY     PIC 9(04).
004200         10  VEH-MOT-EXPIRY-MM       PIC 9(02).
004300         10  VEH-MOT-EXPIRY-DD       PIC 9(02).
004400     05  VEH-MOT-EXPIRY-DATE-SW      PIC X(01).
004500         88  VEH-MOT-EXPIRY-PRESENT  VALUE "Y".
004600     05  VEH-CONTACT-EMAIL           PIC X(40).
004700     05  VEH-CONTACT-EMAIL-SW        PIC X(01).
004800         88  VEH-CONTACT-PRESENT     VALUE "Y".
004900     05  FILLER                      PIC X(92).
