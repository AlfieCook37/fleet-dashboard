000100*--------------------------------------------------------------
000200* MEMBLD01 - Build an empty suppression-memory file for the
000300* fleet compliance run.  Run once before the first FLTCOMP01
000400* execution so the indexed file exists on disk with no
000500* records in it; FLTCOMP01 then adds and rewrites entries as
000600* notices go out.
000700*--------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    MEMBLD01.
001000 AUTHOR.        D W KOVACS.
001100 INSTALLATION.  FLEET SERVICES DATA PROCESSING.
001200 DATE-WRITTEN.  09/14/88.
001300 DATE-COMPILED.
001400 SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.
001500*--------------------------------------------------------------
001600*  CHANGE LOG
001700*--------------------------------------------------------------
001800*  09/14/88 DWK  0000  ORIGINAL PROGRAM.
001900*  11/19/90 RJP  0077  RENAMED FROM "MEMORY BUILD" TO MATCH
002000*                      THE NEW FLTMEM FILE NAME.
002100*  10/08/98 TMH  0144  YEAR 2000 REVIEW - NO DATE FIELDS IN
002200*                      THE MEMORY RECORD ITSELF.  NO CHANGE.
002300*  05/02/04 PDS  0190  NOW DISPLAYS THE BUILD DATE SO THE
002400*                      OPERATOR LOG SHOWS WHEN THE EMPTY FILE
002500*                      WAS LAST RE-INITIALIZED.
002600*--------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-370.
003000 OBJECT-COMPUTER. IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS FLT-NUMERIC-ENTRY IS "0" THRU "9".
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "slmem.cbl".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "fdmem.cbl".
004400
004500 WORKING-STORAGE SECTION.
004600
004700*--------------------------------------------------------------
004800* Change this VALUE clause and rerun any time the memory file
004900* has to be wiped and rebuilt empty.               PDS 05/02/04
005000*--------------------------------------------------------------
005100 01  MEMBLD-BUILD-DATE             PIC 9(08) VALUE 20040502.
005200
005300 77  WS-RECORDS-INITIALIZED        PIC 9(05) COMP VALUE ZERO.
005400
005500     COPY "wsdate01.cbl".
005600
005700 PROCEDURE DIVISION.
005800 PROGRAM-BEGIN.
005900     PERFORM OPENING-PROCEDURE.
006000     PERFORM MAIN-PROCESS.
006100     PERFORM CLOSING-PROCEDURE.
006200
006300 PROGRAM-EXIT.
006400     EXIT PROGRAM.
006500
006600 PROGRAM-DONE.
006700     STOP RUN.
006800
006900 OPENING-PROCEDURE.
007000     OPEN OUTPUT MEMORY-FILE.
007100
007200 CLOSING-PROCEDURE.
007300     CLOSE MEMORY-FILE.
007400
007500 MAIN-PROCESS.
007600     MOVE MEMBLD-BUILD-DATE TO DATE-YYYYMMDD.
007700     PERFORM FORMAT-THE-DATE.
007800     DISPLAY "MEMBLD01 - SUPPRESSION MEMORY REBUILT EMPTY ON "
007900         FORMATTED-DATE-DD-MON-YYYY.
008000     DISPLAY "MEMBLD01 - RECORDS INITIALIZED: "
008100         WS-RECORDS-INITIALIZED.
008200
008300*--------------------------------
008400* Utility routines.
008500*--------------------------------
008600     COPY "pldate01.cbl".
