000100*--------------------------------------------------------------
000200* FLTSUM01 - Layout validation and summary/flag pass over the
000300* vehicle master.  This is the quick-look run the fleet office
000400* asked for - no fallback logic, just the direct fields - so
000500* they can see at a glance which vehicles will show up on
000600* tonight's FLTCOMP01 notices.  Stops the whole run if the
000700* extract is missing a field the rest of the system depends
000800* on; better to catch a bad extract here than mail half the
000900* fleet an empty reason line.
001000*--------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    FLTSUM01.
001300 AUTHOR.        R J PEARCE.
001400 INSTALLATION.  FLEET SERVICES DATA PROCESSING.
001500 DATE-WRITTEN.  12/04/90.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.
001800*--------------------------------------------------------------
001900*  CHANGE LOG
002000*--------------------------------------------------------------
002100*  12/04/90 RJP  0080  ORIGINAL PROGRAM - QUICK VALIDATION AND
002200*                      COUNT PASS, RUN AHEAD OF FLTCOMP01 SO
002300*                      A BAD EXTRACT IS CAUGHT BEFORE THE
002400*                      NIGHT RUN GOES OUT.
002500*  06/03/93 RJP  0103  MOT-NEEDED NOW USES THE REAL JULIAN DAY
002600*                      DIFFERENCE INSTEAD OF SUBTRACTING THE
002700*                      TWO CCYYMMDD NUMBERS DIRECTLY.
002710*  07/19/96 RJP  0129  NOW CHECKS CURRENT-MILEAGE FOR PRESENCE
002720*                      TOO - FDFLEET PICKED UP A SWITCH FOR IT.
002800*  10/08/98 TMH  0144  YEAR 2000 REVIEW - PARM-RUN-DATE AND
002900*                      VEH-MOT-EXPIRY-DATE ARE BOTH FULL
003000*                      CCYYMMDD.  NO CHANGE MADE.
003100*  03/11/99 TMH  0151  Y2K SIGN-OFF - VERIFIED AGAINST THE
003200*                      CORPORATE Y2K TEST DECK.  NO CHANGE.
003300*--------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS FLT-NUMERIC-ENTRY IS "0" THRU "9".
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     COPY "slfleet.cbl".
004600
004700     COPY "slparm01.cbl".
004800
004900     SELECT WORK-FILE
005000         ASSIGN TO "WORK"
005100         ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PRINTER-FILE
005400         ASSIGN TO PRINTER
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "fdfleet.cbl".
006100
006200     COPY "fdparm01.cbl".
006300
006400*--------------------------------------------------------------
006500* Staging file - one record per vehicle where SERVICE-NEEDED
006600* or MOT-NEEDED is set, so the counts can print ahead of the
006700* rows without a second pass over the vehicle master.
006800*--------------------------------------------------------------
006900 FD  WORK-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  WORK-RECORD.
007200     05  WORK-VEHICLE           PIC X(10).
007300     05  WORK-CURRENT-MILEAGE   PIC 9(07).
007400     05  WORK-MILES-TO-SERVICE  PIC S9(07).
007500     05  WORK-MOT-EXPIRY-DATE   PIC 9(08).
007600     05  WORK-SERVICE-FLAG      PIC X(01).
007700     05  WORK-MOT-FLAG          PIC X(01).
007800     05  FILLER                 PIC X(10).
007900
008000 FD  PRINTER-FILE
008100     LABEL RECORDS ARE OMITTED.
008200 01  PRINTER-RECORD             PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500
008600 77  WS-VEHICLE-FILE-AT-END     PIC X.
008700 77  WS-WORK-FILE-AT-END        PIC X.
008800
008900 77  WS-MISSING-FIELD-SW        PIC X.
009000     88  WS-LAYOUT-IS-BAD       VALUE "Y".
009100
009200 77  WS-SERVICE-NEEDED-SW       PIC X.
009300     88  WS-SERVICE-IS-NEEDED   VALUE "Y".
009400
009500 77  WS-MOT-NEEDED-SW           PIC X.
009600     88  WS-MOT-IS-NEEDED       VALUE "Y".
009700
009800 77  WS-RECORDS-READ            PIC 9(7)  COMP.
009900 77  WS-SERVICE-NEEDED-COUNT    PIC 9(5)  COMP.
010000 77  WS-MOT-NEEDED-COUNT        PIC 9(5)  COMP.
010100
010200 77  WS-DAYS-LEFT               PIC S9(7) COMP.
010300
010400*--------------------------------------------------------------
010500* This pass is the fleet office's quick look, not the rule
010600* engine - it always uses the 500 mile / 30 day defaults, not
010700* whatever PARM-MILES-THRESHOLD and PARM-DAYS-THRESHOLD say.
010800*                                                  RJP 12/04/90
010900*--------------------------------------------------------------
011000 77  WS-SERVICE-THRESHOLD        PIC 9(5)  COMP VALUE 500.
011100 77  WS-DAYS-THRESHOLD           PIC 9(3)  COMP VALUE 30.
011200
011300 77  LINE-COUNT                 PIC 999   COMP VALUE ZERO.
011400 77  PAGE-NUMBER                PIC 9999  COMP VALUE ZERO.
011500 77  MAXIMUM-LINES              PIC 999   COMP VALUE 55.
011600
011700 01  COUNT-LINE-SERVICE.
011800     05  FILLER                 PIC X(26)
011900         VALUE "VEHICLES NEEDING SERVICE:".
012000     05  FILLER                 PIC X(02) VALUE SPACE.
012100     05  PRINT-SERVICE-COUNT    PIC ZZZZ9.
012200     05  FILLER                 PIC X(99) VALUE SPACE.
012300
012400 01  COUNT-LINE-MOT.
012500     05  FILLER                 PIC X(22)
012600         VALUE "VEHICLES NEEDING MOT:".
012700     05  FILLER                 PIC X(06) VALUE SPACE.
012800     05  PRINT-MOT-COUNT        PIC ZZZZ9.
012900     05  FILLER                 PIC X(99) VALUE SPACE.
013000
013100 01  TITLE-LINE.
013200     05  FILLER                 PIC X(40) VALUE SPACE.
013300     05  FILLER                 PIC X(35)
013400         VALUE "FLEET COMPLIANCE VALIDATION REPORT".
013500     05  FILLER                 PIC X(42) VALUE SPACE.
013600     05  FILLER                 PIC X(5)  VALUE "PAGE:".
013700     05  PRINT-PAGE-NUMBER      PIC ZZZ9.
013800     05  FILLER                 PIC X(6)  VALUE SPACE.
013900
014000 01  COLUMN-LINE.
014100     05  FILLER                 PIC X(02) VALUE SPACE.
014200     05  FILLER                 PIC X(10) VALUE "VEHICLE".
014300     05  FILLER                 PIC X(02) VALUE SPACE.
014400     05  FILLER                 PIC X(09) VALUE "MILEAGE".
014500     05  FILLER                 PIC X(02) VALUE SPACE.
014600     05  FILLER                 PIC X(09) VALUE "MI-LEFT".
014700     05  FILLER                 PIC X(02) VALUE SPACE.
014800     05  FILLER                 PIC X(10) VALUE "MOT EXPIRY".
014900     05  FILLER                 PIC X(02) VALUE SPACE.
015000     05  FILLER                 PIC X(07) VALUE "SERVICE".
015100     05  FILLER                 PIC X(02) VALUE SPACE.
015200     05  FILLER                 PIC X(03) VALUE "MOT".
015300     05  FILLER                 PIC X(72) VALUE SPACE.
015400
015500 01  DETAIL-LINE.
015600     05  FILLER                 PIC X(02) VALUE SPACE.
015700     05  PRINT-DL-VEHICLE       PIC X(10).
015800     05  FILLER                 PIC X(02) VALUE SPACE.
015900     05  PRINT-DL-MILEAGE       PIC ZZZZZZ9.
016000     05  FILLER                 PIC X(02) VALUE SPACE.
016100     05  PRINT-DL-MILES-LEFT    PIC -ZZZZZZ9.
016200     05  FILLER                 PIC X(02) VALUE SPACE.
016300     05  PRINT-DL-MOT-EXPIRY    PIC 9(08).
016400     05  FILLER                 PIC X(04) VALUE SPACE.
016500     05  PRINT-DL-SERVICE-FLAG  PIC X(07).
016600     05  FILLER                 PIC X(02) VALUE SPACE.
016700     05  PRINT-DL-MOT-FLAG      PIC X(03).
016800     05  FILLER                 PIC X(75) VALUE SPACE.
016900
017000     COPY "wsdate01.cbl".
017100
017200 PROCEDURE DIVISION.
017300 PROGRAM-BEGIN.
017400     PERFORM OPENING-PROCEDURE.
017500     PERFORM MAIN-PROCESS.
017600     PERFORM CLOSING-PROCEDURE.
017700
017800 PROGRAM-EXIT.
017900     EXIT PROGRAM.
018000
018100 PROGRAM-DONE.
018200     STOP RUN.
018300
018400 OPENING-PROCEDURE.
018500     OPEN INPUT VEHICLE-MASTER.
018600     OPEN INPUT PARAMETER-FILE.
018700     OPEN OUTPUT WORK-FILE.
018800*    OPEN OUTPUT PRINTER-FILE.
018900     MOVE 1 TO PARM-KEY.
019000     READ PARAMETER-FILE RECORD
019100         INVALID KEY
019200         DISPLAY "FLTSUM01 - PARAMETER FILE NOT BUILT"
019300         DISPLAY "FLTSUM01 - RUN PARBLD01 BEFORE THIS JOB"
019400         GO TO PROGRAM-DONE.
019500
019600 CLOSING-PROCEDURE.
019700     CLOSE VEHICLE-MASTER.
019800     CLOSE PARAMETER-FILE.
019900*    CLOSE PRINTER-FILE.
020000
020100 MAIN-PROCESS.
020200     PERFORM PROCESS-VEHICLES.
020300     PERFORM 5000-PRINT-SUMMARY-REPORT.
020400
020500 PROCESS-VEHICLES.
020600     PERFORM READ-FIRST-VALID-VEHICLE.
020700     PERFORM PROCESS-ALL-VEHICLES
020800         UNTIL WS-VEHICLE-FILE-AT-END = "Y".
020900
021000 PROCESS-ALL-VEHICLES.
021100     ADD 1 TO WS-RECORDS-READ.
021200     PERFORM 1000-VALIDATE-LAYOUT.
021300     PERFORM 2000-EVALUATE-RECORD.
021400     IF WS-SERVICE-IS-NEEDED OR WS-MOT-IS-NEEDED
021500         PERFORM 2500-STAGE-DETAIL-ROW.
021600     PERFORM READ-NEXT-VEHICLE-RECORD.
021700
021800 READ-FIRST-VALID-VEHICLE.
021900     PERFORM READ-NEXT-VEHICLE-RECORD.
022000
022100 READ-NEXT-VEHICLE-RECORD.
022200     MOVE "N" TO WS-VEHICLE-FILE-AT-END.
022300     READ VEHICLE-MASTER
022400         AT END
022500         MOVE "Y" TO WS-VEHICLE-FILE-AT-END.
022600
022700*--------------------------------------------------------------
022800* 1000-VALIDATE-LAYOUT - the required fields are REG plus the
022900* six fields that carry their own present-switch in the layout.
023000*                                                  RJP 12/04/90
023010*    07/19/96 RJP - ADDED THE CURRENT-MILEAGE CHECK NOW THAT
023020*                   FDFLEET CARRIES VEH-CURRENT-MILEAGE-SW.
023300*--------------------------------------------------------------
023400 1000-VALIDATE-LAYOUT.
023500     MOVE "N" TO WS-MISSING-FIELD-SW.
023600     IF VEH-REGISTRATION = SPACES
023700         DISPLAY "FLTSUM01 - MISSING REQUIRED FIELD REG"
023800         MOVE "Y" TO WS-MISSING-FIELD-SW.
023810     IF NOT VEH-CURRENT-MILEAGE-PRESENT
023820         DISPLAY "FLTSUM01 - MISSING REQUIRED FIELD "
023830             "CURRENT-MILEAGE"
023840         MOVE "Y" TO WS-MISSING-FIELD-SW.
023900     IF NOT VEH-LSM-PRESENT
024000         DISPLAY "FLTSUM01 - MISSING REQUIRED FIELD "
024100             "LAST-SERVICE-MILEAGE"
024200         MOVE "Y" TO WS-MISSING-FIELD-SW.
024300     IF NOT VEH-INTERVAL-PRESENT
024400         DISPLAY "FLTSUM01 - MISSING REQUIRED FIELD "
024500             "SERVICE-INTERVAL"
024600         MOVE "Y" TO WS-MISSING-FIELD-SW.
024700     IF NOT VEH-DUE-AT-PRESENT
024800         DISPLAY "FLTSUM01 - MISSING REQUIRED FIELD "
024900             "SERVICE-DUE-AT"
025000         MOVE "Y" TO WS-MISSING-FIELD-SW.
025100     IF NOT VEH-MTS-PRESENT
025200         DISPLAY "FLTSUM01 - MISSING REQUIRED FIELD "
025300             "MILES-TO-SERVICE"
025400         MOVE "Y" TO WS-MISSING-FIELD-SW.
025500     IF NOT VEH-MOT-EXPIRY-PRESENT
025600         DISPLAY "FLTSUM01 - MISSING REQUIRED FIELD "
025700             "MOT-EXPIRY-DATE"
025800         MOVE "Y" TO WS-MISSING-FIELD-SW.
025900     IF WS-LAYOUT-IS-BAD
026000         DISPLAY "FLTSUM01 - VEHICLE " VEH-REGISTRATION
026100             " FAILS LAYOUT VALIDATION, RUN STOPPED"
026200         GO TO PROGRAM-DONE.
026300
026400*--------------------------------------------------------------
026500* 2000-EVALUATE-RECORD - the dashboard's simplified pass.  No
026600* fallback chain here, direct fields only - see FLTCOMP01 for
026700* the full rule engine used on the actual notices.
026800*--------------------------------------------------------------
026900 2000-EVALUATE-RECORD.
027000     MOVE "N" TO WS-SERVICE-NEEDED-SW.
027100     IF VEH-MILES-TO-SERVICE NOT > WS-SERVICE-THRESHOLD
027200         MOVE "Y" TO WS-SERVICE-NEEDED-SW.
027300
027400     MOVE "N" TO WS-MOT-NEEDED-SW.
027500     IF VEH-MOT-EXPIRY-PRESENT
027600         MOVE VEH-MOT-EXPIRY-DATE TO DAY-DIFF-DATE-2
027700         MOVE PARM-RUN-DATE       TO DAY-DIFF-DATE-1
027800         PERFORM COMPUTE-DAY-DIFFERENCE
027900         MOVE DAY-DIFFERENCE TO WS-DAYS-LEFT
028000         IF WS-DAYS-LEFT NOT > WS-DAYS-THRESHOLD
028100             MOVE "Y" TO WS-MOT-NEEDED-SW.
028200
028300     IF WS-SERVICE-IS-NEEDED
028400         ADD 1 TO WS-SERVICE-NEEDED-COUNT.
028500     IF WS-MOT-IS-NEEDED
028600         ADD 1 TO WS-MOT-NEEDED-COUNT.
028700
028800 2500-STAGE-DETAIL-ROW.
028900     MOVE SPACES TO WORK-RECORD.
029000     MOVE VEH-REGISTRATION    TO WORK-VEHICLE.
029100     MOVE VEH-CURRENT-MILEAGE TO WORK-CURRENT-MILEAGE.
029200     MOVE VEH-MILES-TO-SERVICE TO WORK-MILES-TO-SERVICE.
029300     MOVE VEH-MOT-EXPIRY-DATE TO WORK-MOT-EXPIRY-DATE.
029400     MOVE WS-SERVICE-NEEDED-SW TO WORK-SERVICE-FLAG.
029500     MOVE WS-MOT-NEEDED-SW     TO WORK-MOT-FLAG.
029600     WRITE WORK-RECORD.
029700
029800*--------------------------------------------------------------
029900* END OF RUN REPORT - counts first, then the rows where
030000* either flag is set.
030100*--------------------------------------------------------------
030200 5000-PRINT-SUMMARY-REPORT.
030300     PERFORM 5010-PRINT-COUNTS.
030400     CLOSE WORK-FILE.
030500     OPEN INPUT WORK-FILE.
030600     PERFORM 5020-PRINT-DETAIL-ROWS.
030700     CLOSE WORK-FILE.
030800     PERFORM END-LAST-PAGE.
030900
031000 5010-PRINT-COUNTS.
031100     PERFORM START-NEW-PAGE.
031200     MOVE WS-SERVICE-NEEDED-COUNT TO PRINT-SERVICE-COUNT.
031300     MOVE COUNT-LINE-SERVICE TO PRINTER-RECORD.
031400     PERFORM WRITE-TO-PRINTER.
031500     MOVE WS-MOT-NEEDED-COUNT TO PRINT-MOT-COUNT.
031600     MOVE COUNT-LINE-MOT TO PRINTER-RECORD.
031700     PERFORM WRITE-TO-PRINTER.
031800     PERFORM LINE-FEED.
031900     MOVE COLUMN-LINE TO PRINTER-RECORD.
032000     PERFORM WRITE-TO-PRINTER.
032100     PERFORM LINE-FEED.
032200
032300 5020-PRINT-DETAIL-ROWS.
032400     PERFORM READ-FIRST-VALID-WORK.
032500     PERFORM PRINT-ALL-DETAIL-ROWS
032600         UNTIL WS-WORK-FILE-AT-END = "Y".
032700     IF WS-SERVICE-NEEDED-COUNT = ZEROES
032800         AND WS-MOT-NEEDED-COUNT = ZEROES
032900         MOVE "NO VEHICLES NEED SERVICE OR MOT" TO PRINTER-RECORD
033000         PERFORM WRITE-TO-PRINTER.
033100
033200 PRINT-ALL-DETAIL-ROWS.
033300     IF LINE-COUNT > MAXIMUM-LINES
033400         PERFORM START-NEXT-PAGE.
033500     MOVE SPACES TO DETAIL-LINE.
033600     MOVE WORK-VEHICLE          TO PRINT-DL-VEHICLE.
033700     MOVE WORK-CURRENT-MILEAGE  TO PRINT-DL-MILEAGE.
033800     MOVE WORK-MILES-TO-SERVICE TO PRINT-DL-MILES-LEFT.
033900     MOVE WORK-MOT-EXPIRY-DATE  TO PRINT-DL-MOT-EXPIRY.
034000     IF WORK-SERVICE-FLAG = "Y"
034100         MOVE "YES" TO PRINT-DL-SERVICE-FLAG
034200     ELSE
034300         MOVE SPACE TO PRINT-DL-SERVICE-FLAG.
034400     IF WORK-MOT-FLAG = "Y"
034500         MOVE "YES" TO PRINT-DL-MOT-FLAG
034600     ELSE
034700         MOVE SPACE TO PRINT-DL-MOT-FLAG.
034800     MOVE DETAIL-LINE TO PRINTER-RECORD.
034900     PERFORM WRITE-TO-PRINTER.
035000     PERFORM READ-NEXT-WORK-RECORD.
035100
035200 READ-FIRST-VALID-WORK.
035300     PERFORM READ-NEXT-WORK-RECORD.
035400
035500 READ-NEXT-WORK-RECORD.
035600     MOVE "N" TO WS-WORK-FILE-AT-END.
035700     READ WORK-FILE
035800         AT END
035900         MOVE "Y" TO WS-WORK-FILE-AT-END.
036000
036100*--------------------------------------------------------------
036200* Page and line control, same pattern as FLTCOMP01.
036300*--------------------------------------------------------------
036400 WRITE-TO-PRINTER.
036500*    WRITE PRINTER-RECORD AFTER ADVANCING 1.
036600     DISPLAY PRINTER-RECORD.
036700     ADD 1 TO LINE-COUNT.
036800
036900 LINE-FEED.
037000     MOVE SPACE TO PRINTER-RECORD.
037100     PERFORM WRITE-TO-PRINTER.
037200
037300 START-NEXT-PAGE.
037400     PERFORM END-LAST-PAGE.
037500     PERFORM START-NEW-PAGE.
037600
037700 START-NEW-PAGE.
037800     ADD 1 TO PAGE-NUMBER.
037900     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
038000     MOVE TITLE-LINE TO PRINTER-RECORD.
038100     PERFORM WRITE-TO-PRINTER.
038200     PERFORM LINE-FEED.
038300
038400 END-LAST-PAGE.
038500     PERFORM FORM-FEED.
038600     MOVE ZERO TO LINE-COUNT.
038700
038800 FORM-FEED.
038900     MOVE SPACE TO PRINTER-RECORD.
039000*    WRITE PRINTER-RECORD AFTER ADVANCING C01.
039100     DISPLAY PRINTER-RECORD.
039200
039300*--------------------------------
039400* Utility routines.
039500*--------------------------------
039600     COPY "pldate01.cbl".
