000100*--------------------------------------------------------------
000200* SLFLEET.CBL - file control entry for the Fleet Vehicle
000300* Master extract.  Read-only input to FLTCOMP01 and FLTSUM01.
000400*--------------------------------------------------------------
000500     SELECT VEHICLE-MASTER
000600         ASSIGN TO "FLTMSTR"
000700         ORGANIZATION IS SEQUENTIAL.
