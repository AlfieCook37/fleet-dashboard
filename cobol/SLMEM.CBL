000100*--------------------------------------------------------------
000200* SLMEM.CBL - file control entry for the suppression-memory
000300* file.  Keyed by the full action key so FLTCOMP01 can look
000400* up "have we already told them this" in one READ.
000500*--------------------------------------------------------------
000600     SELECT MEMORY-FILE
000700         ASSIGN TO "FLTMEM"
000800         ORGANIZATION IS INDEXED
000900         RECORD KEY IS MEM-ACTION-KEY
001000         ACCESS MODE IS DYNAMIC.
