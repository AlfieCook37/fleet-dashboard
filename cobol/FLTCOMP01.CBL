000100*--------------------------------------------------------------
000200* FLTCOMP01 - Fleet maintenance compliance run.  Reads the
000300* vehicle master, decides which vehicles are due or overdue
000400* for a SERVICE or an MOT, checks each candidate action
000500* against the suppression memory so the same notice is not
000600* re-sent inside the suppression window, writes the surviving
000700* actions to FLTACT, builds the notification text for each,
000800* and prints the end of run action report.
000900*--------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    FLTCOMP01.
001200 AUTHOR.        D W KOVACS.
001300 INSTALLATION.  FLEET SERVICES DATA PROCESSING.
001400 DATE-WRITTEN.  10/03/88.
001500 DATE-COMPILED.
001600 SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.
001700*--------------------------------------------------------------
001800*  CHANGE LOG
001900*--------------------------------------------------------------
002000*  10/03/88 DWK  0000  ORIGINAL PROGRAM - SERVICE RULE ONLY,
002100*                      MILES-TO-SERVICE FIELD REQUIRED.
002200*  02/02/89 DWK  0041  ADDED THE DUE-AT AND INTERVAL FALLBACKS
002300*                      SO A MISSING MILES-TO-SERVICE FIELD
002400*                      DOES NOT DROP THE VEHICLE SILENTLY.
002500*  07/18/89 DWK  0058  ADDED THE MOT RULE AND THE SUPPRESSION
002600*                      MEMORY LOOKUP - GARAGE WAS GETTING THE
002700*                      SAME OVERDUE NOTICE EVERY NIGHT.
002800*  11/19/90 RJP  0077  MOT DATE DIFFERENCE NOW USES A TRUE
002900*                      JULIAN DAY COUNT (PLDATE01) - THE OLD
003000*                      "SUBTRACT THE CCYYMMDD NUMBERS" METHOD
003100*                      WAS OFF BY A MONTH AT YEAR BOUNDARIES.
003200*  06/03/93 RJP  0103  RECIPIENT NOW FALLS BACK TO THE DEFAULT
003300*                      ADDRESS IN THE PARAMETER FILE WHEN THE
003400*                      VEHICLE HAS NO CONTACT EMAIL ON FILE.
003500*  04/27/95 TMH  0118  ADDED UPSI-0 LIVE/DRY-RUN SWITCH SO
003600*                      THE NIGHT RUN CAN BE TESTED WITHOUT
003700*                      MARKING ACTIONS AS SENT.
003800*  10/08/98 TMH  0144  YEAR 2000 REVIEW - ALL DATE FIELDS ARE
003900*                      FULL CCYYMMDD AND THE JULIAN DAY
004000*                      ROUTINE IN PLDATE01 IS CENTURY SAFE.
004100*                      NO CHANGE REQUIRED.
004200*  03/11/99 TMH  0151  Y2K SIGN-OFF - VERIFIED AGAINST THE
004300*                      CORPORATE Y2K TEST DECK.  NO CHANGE.
004400*  08/14/01 PDS  0168  SUPPRESSION KEY NOW INCLUDES THE FULL
004500*                      REASON TEXT, NOT JUST THE STATUS - TWO
004600*                      DIFFERENT MILEAGE REASONS WERE HASHING
004700*                      TO THE SAME MEMORY RECORD AND ONE WAS
004800*                      BEING SWALLOWED.
004900*  05/02/04 PDS  0190  REPORT NOW SHOWS THE TWO SUMMARY COUNTS
005000*                      AHEAD OF THE DETAIL LINES, PER FLEET
005100*                      OFFICE REQUEST.
005200*--------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS FLT-VALID-STATUS-LETTER IS "D" THRU "W"
006000     UPSI-0 ON STATUS IS FLT-LIVE-SWITCH
006100            OFF STATUS IS FLT-DRY-RUN-SWITCH.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     COPY "slfleet.cbl".
006700
006800     COPY "slact.cbl".
006900
007000     COPY "slmem.cbl".
007100
007200     COPY "slparm01.cbl".
007300
007400     SELECT WORK-FILE
007500         ASSIGN TO "WORK"
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT PRINTER-FILE
007900         ASSIGN TO PRINTER
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500     COPY "fdfleet.cbl".
008600
008700     COPY "fdact.cbl".
008800
008900     COPY "fdmem.cbl".
009000
009100     COPY "fdparm01.cbl".
009200
009300*--------------------------------------------------------------
009400* Staging file - one record per action that survived the
009500* suppression check, so the report can print the two summary
009600* counts ahead of the detail and disposition lines without
009700* holding the whole run in storage.             RJP 05/02/04
009800*--------------------------------------------------------------
009900 FD  WORK-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  WORK-RECORD.
010200     05  WORK-VEHICLE           PIC X(10).
010300     05  WORK-ACTION-TYPE       PIC X(10).
010400     05  WORK-STATUS            PIC X(10).
010500     05  WORK-REASON            PIC X(70).
010600     05  WORK-RECIPIENT         PIC X(40).
010700     05  WORK-DISPOSITION       PIC X(10).
010800     05  FILLER                 PIC X(10).
010900
011000 FD  PRINTER-FILE
011100     LABEL RECORDS ARE OMITTED.
011200 01  PRINTER-RECORD             PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 77  WS-VEHICLE-FILE-AT-END     PIC X.
011700 77  WS-WORK-FILE-AT-END        PIC X.
011800
011900 77  WS-MEMORY-FOUND-SW         PIC X.
012000     88  WS-MEMORY-FOUND        VALUE "Y".
012100
012200 77  WS-SUPPRESS-SW             PIC X.
012300     88  WS-SUPPRESS-OK         VALUE "Y".
012400
012500 77  WS-MILES-LEFT-SW           PIC X.
012600     88  WS-MILES-LEFT-OK       VALUE "Y".
012700
012800 77  WS-EXPIRY-SW               PIC X.
012900     88  WS-EXPIRY-OK           VALUE "Y".
013000
013100 77  WS-RECORDS-READ            PIC 9(7)  COMP.
013200 77  WS-ACTIONS-GENERATED       PIC 9(7)  COMP.
013300 77  WS-VEHICLES-NEEDING-SERVICE PIC 9(5) COMP.
013400 77  WS-VEHICLES-NEEDING-MOT     PIC 9(5) COMP.
013500
013600 77  WS-RECIPIENT               PIC X(40).
013700
013800 77  WS-MILES-LEFT              PIC S9(7) COMP.
013900 77  WS-ABS-MILES-LEFT          PIC S9(7) COMP.
014000
014100 77  WS-MOT-EXPIRY               PIC 9(8).
014200 77  WS-DAYS-LEFT                PIC S9(7) COMP.
014300 77  WS-DAYS-ABS                 PIC S9(7) COMP.
014400
014500 77  WS-NUMERIC-EDIT            PIC Z(6)9.
014600 77  WS-NUMERIC-TRIMMED         PIC X(7).
014700 77  WS-TRIM-COUNT              PIC 9(2)  COMP.
014800
014900 77  WS-DISPOSITION-TEXT        PIC X(10).
015000
015100 77  LINE-COUNT                 PIC 999   COMP VALUE ZERO.
015200 77  PAGE-NUMBER                PIC 9999  COMP VALUE ZERO.
015300 77  MAXIMUM-LINES              PIC 999   COMP VALUE 55.
015400
015500 01  CANDIDATE-ACTION.
015600     05  CAND-PRESENT           PIC X.
015700         88  CAND-IS-PRESENT    VALUE "Y".
015800     05  CAND-VEHICLE           PIC X(10).
015900     05  CAND-ACTION-TYPE       PIC X(10).
016000     05  CAND-STATUS            PIC X(10).
016100     05  CAND-REASON            PIC X(70).
016200     05  CAND-RECIPIENT         PIC X(40).
016300     05  CAND-MOT-EXPIRY        PIC 9(08).
016400     05  FILLER                 PIC X(05).
016500
016600 01  NOTIFICATION-MESSAGE.
016700     05  NOTIF-SUBJECT          PIC X(80).
016800     05  NOTIF-BODY-LINE-1      PIC X(80).
016900     05  NOTIF-BODY-LINE-2      PIC X(80).
017000     05  NOTIF-BODY-LINE-3      PIC X(80).
017100     05  NOTIF-BODY-LINE-4      PIC X(80).
017200     05  NOTIF-BODY-LINE-5      PIC X(80).
017300     05  NOTIF-BODY-LINE-6      PIC X(80).
017400     05  NOTIF-BODY-LINE-7      PIC X(80).
017500     05  NOTIF-BODY-LINE-8      PIC X(80).
017600     05  NOTIF-BODY-LINE-9      PIC X(80).
017610     05  NOTIF-BODY-LINE-10     PIC X(80).
017620     05  NOTIF-BODY-LINE-11     PIC X(80).
017700     05  FILLER                 PIC X(20) VALUE SPACE.
017800
017900 01  COUNT-LINE-SERVICE.
018000     05  FILLER                 PIC X(26)
018100         VALUE "VEHICLES NEEDING SERVICE:".
018200     05  FILLER                 PIC X(02) VALUE SPACE.
018300     05  PRINT-SERVICE-COUNT    PIC ZZZZ9.
018400     05  FILLER                 PIC X(99) VALUE SPACE.
018500
018600 01  COUNT-LINE-MOT.
018700     05  FILLER                 PIC X(22)
018800         VALUE "VEHICLES NEEDING MOT:".
018900     05  FILLER                 PIC X(06) VALUE SPACE.
019000     05  PRINT-MOT-COUNT        PIC ZZZZ9.
019100     05  FILLER                 PIC X(99) VALUE SPACE.
019200
019300 01  TITLE-LINE.
019400     05  FILLER                 PIC X(40) VALUE SPACE.
019500     05  FILLER                 PIC X(31)
019600         VALUE "FLEET COMPLIANCE ACTION REPORT".
019700     05  FILLER                 PIC X(46) VALUE SPACE.
019800     05  FILLER                 PIC X(5)  VALUE "PAGE:".
019900     05  PRINT-PAGE-NUMBER      PIC ZZZ9.
020000     05  FILLER                 PIC X(6)  VALUE SPACE.
020100
020200 01  COLUMN-LINE.
020300     05  FILLER                 PIC X(02) VALUE SPACE.
020400     05  FILLER                 PIC X(10) VALUE "VEHICLE".
020500     05  FILLER                 PIC X(02) VALUE SPACE.
020600     05  FILLER                 PIC X(10) VALUE "ACTION".
020700     05  FILLER                 PIC X(02) VALUE SPACE.
020800     05  FILLER                 PIC X(10) VALUE "STATUS".
020900     05  FILLER                 PIC X(02) VALUE SPACE.
021000     05  FILLER                 PIC X(40) VALUE "REASON".
021100     05  FILLER                 PIC X(02) VALUE SPACE.
021200     05  FILLER                 PIC X(40) VALUE "RECIPIENT".
021300     05  FILLER                 PIC X(12) VALUE SPACE.
021400
021500 01  DETAIL-LINE.
021600     05  FILLER                 PIC X(02) VALUE SPACE.
021700     05  PRINT-DL-VEHICLE       PIC X(10).
021800     05  FILLER                 PIC X(02) VALUE SPACE.
021900     05  PRINT-DL-ACTION        PIC X(10).
022000     05  FILLER                 PIC X(02) VALUE SPACE.
022100     05  PRINT-DL-STATUS        PIC X(10).
022200     05  FILLER                 PIC X(02) VALUE SPACE.
022300     05  PRINT-DL-REASON        PIC X(40).
022400     05  FILLER                 PIC X(02) VALUE SPACE.
022500     05  PRINT-DL-RECIPIENT     PIC X(40).
022600     05  FILLER                 PIC X(12) VALUE SPACE.
022700
022800 01  DISPOSITION-LINE.
022900     05  FILLER                 PIC X(02) VALUE SPACE.
023000     05  PRINT-DISP-TEXT        PIC X(116).
023100     05  FILLER                 PIC X(14) VALUE SPACE.
023200
023300     COPY "wsdate01.cbl".
023400
023500 PROCEDURE DIVISION.
023600 PROGRAM-BEGIN.
023700     PERFORM OPENING-PROCEDURE.
023800     PERFORM MAIN-PROCESS.
023900     PERFORM CLOSING-PROCEDURE.
024000
024100 PROGRAM-EXIT.
024200     EXIT PROGRAM.
024300
024400 PROGRAM-DONE.
024500     STOP RUN.
024600
024700*--------------------------------------------------------------
024800* Opening / closing
024900*--------------------------------------------------------------
025000 OPENING-PROCEDURE.
025100     OPEN INPUT VEHICLE-MASTER.
025200     OPEN INPUT PARAMETER-FILE.
025300     OPEN I-O   MEMORY-FILE.
025400     OPEN OUTPUT ACTIONS-OUT.
025500     OPEN OUTPUT WORK-FILE.
025600*    OPEN OUTPUT PRINTER-FILE.
025700     PERFORM READ-PARAMETER-RECORD.
025800
025900 READ-PARAMETER-RECORD.
026000     MOVE 1 TO PARM-KEY.
026100     READ PARAMETER-FILE RECORD
026200         INVALID KEY
026300         DISPLAY "FLTCOMP01 - PARAMETER FILE NOT BUILT"
026400         DISPLAY "FLTCOMP01 - RUN PARBLD01 BEFORE THIS JOB"
026500         GO TO PROGRAM-DONE.
026600
026700 CLOSING-PROCEDURE.
026800     CLOSE VEHICLE-MASTER.
026900     CLOSE PARAMETER-FILE.
027000     CLOSE MEMORY-FILE.
027100     CLOSE ACTIONS-OUT.
027200*    CLOSE PRINTER-FILE.
027300
027400 MAIN-PROCESS.
027500     PERFORM PROCESS-VEHICLES.
027600     PERFORM 5000-PRINT-SUMMARY-REPORT.
027700
027800*--------------------------------------------------------------
027900* Rule engine - one pass over the vehicle master.
028000*--------------------------------------------------------------
028100 PROCESS-VEHICLES.
028200     PERFORM READ-FIRST-VALID-VEHICLE.
028300     PERFORM PROCESS-ALL-VEHICLES
028400         UNTIL WS-VEHICLE-FILE-AT-END = "Y".
028500
028600 PROCESS-ALL-VEHICLES.
028700     PERFORM PROCESS-THIS-VEHICLE.
028800     PERFORM READ-NEXT-VEHICLE-RECORD.
028900
029000 PROCESS-THIS-VEHICLE.
029100     ADD 1 TO WS-RECORDS-READ.
029200     PERFORM 1100-DETERMINE-RECIPIENT.
029300
029400     MOVE "N" TO CAND-PRESENT.
029500     PERFORM 2000-EVALUATE-SERVICE-RULE THRU 2000-EXIT.
029600     IF CAND-IS-PRESENT
029700         PERFORM 1200-FINISH-CANDIDATE
029800         ADD 1 TO WS-VEHICLES-NEEDING-SERVICE
029900         PERFORM 4000-POST-ACTION THRU 4000-EXIT.
030000
030100     MOVE "N" TO CAND-PRESENT.
030200     PERFORM 3000-EVALUATE-MOT-RULE THRU 3000-EXIT.
030300     IF CAND-IS-PRESENT
030400         PERFORM 1200-FINISH-CANDIDATE
030500         ADD 1 TO WS-VEHICLES-NEEDING-MOT
030600         PERFORM 4000-POST-ACTION THRU 4000-EXIT.
030700
030800 1100-DETERMINE-RECIPIENT.
030900     IF VEH-CONTACT-PRESENT AND VEH-CONTACT-EMAIL NOT = SPACES
031000         MOVE VEH-CONTACT-EMAIL TO WS-RECIPIENT
031100     ELSE
031200         MOVE PARM-DEFAULT-RECIPIENT TO WS-RECIPIENT.
031300
031400 1200-FINISH-CANDIDATE.
031500     MOVE VEH-REGISTRATION TO CAND-VEHICLE.
031600     MOVE WS-RECIPIENT     TO CAND-RECIPIENT.
031700
031800*--------------------------------------------------------------
031900* Read first, read next routines
032000*--------------------------------------------------------------
032100 READ-FIRST-VALID-VEHICLE.
032200     PERFORM READ-NEXT-VEHICLE-RECORD.
032300
032400 READ-NEXT-VEHICLE-RECORD.
032500     MOVE "N" TO WS-VEHICLE-FILE-AT-END.
032600     READ VEHICLE-MASTER
032700         AT END
032800         MOVE "Y" TO WS-VEHICLE-FILE-AT-END.
032900
033000*--------------------------------------------------------------
033100* SERVICE RULE - miles-left by the first fallback whose
033200* inputs are present, then compare to PARM-MILES-THRESHOLD.
033300*--------------------------------------------------------------
033400 2000-EVALUATE-SERVICE-RULE.
033500     MOVE "N" TO WS-MILES-LEFT-SW.
033600     PERFORM 2100-TRY-DIRECT-MILES-LEFT.
033700     IF WS-MILES-LEFT-OK GO TO 2000-HAVE-MILES-LEFT.
033800     PERFORM 2200-TRY-DUE-AT-MILES-LEFT.
033900     IF WS-MILES-LEFT-OK GO TO 2000-HAVE-MILES-LEFT.
034000     PERFORM 2300-TRY-INTERVAL-MILES-LEFT.
034100     IF NOT WS-MILES-LEFT-OK GO TO 2000-EXIT.
034200 2000-HAVE-MILES-LEFT.
034300     PERFORM 2400-BUILD-SERVICE-ACTION.
034400 2000-EXIT.
034500     EXIT.
034600
034700 2100-TRY-DIRECT-MILES-LEFT.
034800     IF VEH-MTS-PRESENT
034900         MOVE VEH-MILES-TO-SERVICE TO WS-MILES-LEFT
035000         MOVE "Y" TO WS-MILES-LEFT-SW.
035100
035200 2200-TRY-DUE-AT-MILES-LEFT.
035300     IF VEH-DUE-AT-PRESENT
035400         COMPUTE WS-MILES-LEFT =
035500                 VEH-SERVICE-DUE-AT - VEH-CURRENT-MILEAGE
035600         MOVE "Y" TO WS-MILES-LEFT-SW.
035700
035800 2300-TRY-INTERVAL-MILES-LEFT.
035900     IF VEH-LSM-PRESENT AND VEH-INTERVAL-PRESENT
036000         COMPUTE WS-MILES-LEFT =
036100                 VEH-LAST-SERVICE-MILEAGE + VEH-SERVICE-INTERVAL
036200                 - VEH-CURRENT-MILEAGE
036300         MOVE "Y" TO WS-MILES-LEFT-SW.
036400
036500 2400-BUILD-SERVICE-ACTION.
036600     IF WS-MILES-LEFT NOT > 0
036700         PERFORM 2410-BUILD-SERVICE-OVERDUE
036800     ELSE
036900     IF WS-MILES-LEFT NOT > PARM-MILES-THRESHOLD
037000         PERFORM 2420-BUILD-SERVICE-DUE-SOON.
037100
037200 2410-BUILD-SERVICE-OVERDUE.
037300     COMPUTE WS-ABS-MILES-LEFT = 0 - WS-MILES-LEFT.
037400     MOVE WS-ABS-MILES-LEFT TO WS-NUMERIC-EDIT.
037500     PERFORM 9000-TRIM-NUMERIC-EDIT.
037600     MOVE SPACES TO CAND-REASON.
037700     STRING "OVERDUE BY "      DELIMITED BY SIZE
037800            WS-NUMERIC-TRIMMED DELIMITED BY SPACE
037900            " MILES"           DELIMITED BY SIZE
038000         INTO CAND-REASON.
038100     MOVE "SERVICE" TO CAND-ACTION-TYPE.
038200     MOVE "DUE"     TO CAND-STATUS.
038300     MOVE ZEROES    TO CAND-MOT-EXPIRY.
038400     MOVE "Y"       TO CAND-PRESENT.
038500
038600 2420-BUILD-SERVICE-DUE-SOON.
038700     MOVE WS-MILES-LEFT TO WS-NUMERIC-EDIT.
038800     PERFORM 9000-TRIM-NUMERIC-EDIT.
038900     MOVE SPACES TO CAND-REASON.
039000     STRING "WITHIN "          DELIMITED BY SIZE
039100            WS-NUMERIC-TRIMMED DELIMITED BY SPACE
039200            " MILES OF SERVICE" DELIMITED BY SIZE
039300         INTO CAND-REASON.
039400     MOVE "SERVICE"  TO CAND-ACTION-TYPE.
039500     MOVE "DUE SOON" TO CAND-STATUS.
039600     MOVE ZEROES     TO CAND-MOT-EXPIRY.
039700     MOVE "Y"        TO CAND-PRESENT.
039800
039900*--------------------------------------------------------------
040000* MOT RULE - expiry date by the first fallback whose inputs
040100* are present, then an exact calendar day count to the run
040200* date, compared to PARM-DAYS-THRESHOLD.
040300*--------------------------------------------------------------
040400 3000-EVALUATE-MOT-RULE.
040500     MOVE "N" TO WS-EXPIRY-SW.
040600     PERFORM 3100-TRY-DIRECT-EXPIRY.
040700     IF WS-EXPIRY-OK GO TO 3000-HAVE-EXPIRY.
040800     PERFORM 3200-TRY-DERIVED-EXPIRY.
040900     IF NOT WS-EXPIRY-OK GO TO 3000-EXIT.
041000 3000-HAVE-EXPIRY.
041100     PERFORM 3300-BUILD-MOT-ACTION.
041200 3000-EXIT.
041300     EXIT.
041400
041500 3100-TRY-DIRECT-EXPIRY.
041600     IF VEH-MOT-EXPIRY-PRESENT
041700         MOVE VEH-MOT-EXPIRY-DATE TO WS-MOT-EXPIRY
041800         MOVE "Y" TO WS-EXPIRY-SW.
041900
042000 3200-TRY-DERIVED-EXPIRY.
042100     IF VEH-LAST-MOT-PRESENT
042200         MOVE VEH-LAST-MOT-DATE TO ADD-YEAR-SOURCE-DATE
042300         PERFORM ADD-ONE-YEAR-TO-DATE
042400         MOVE ADD-YEAR-RESULT-DATE TO WS-MOT-EXPIRY
042500         MOVE "Y" TO WS-EXPIRY-SW.
042600
042700 3300-BUILD-MOT-ACTION.
042800     MOVE PARM-RUN-DATE TO DAY-DIFF-DATE-1.
042900     MOVE WS-MOT-EXPIRY TO DAY-DIFF-DATE-2.
043000     PERFORM COMPUTE-DAY-DIFFERENCE.
043100     MOVE DAY-DIFFERENCE TO WS-DAYS-LEFT.
043200     IF WS-DAYS-LEFT < 0
043300         PERFORM 3310-BUILD-MOT-OVERDUE
043400     ELSE
043500     IF WS-DAYS-LEFT NOT > PARM-DAYS-THRESHOLD
043600         PERFORM 3320-BUILD-MOT-DUE-SOON.
043700
043800 3310-BUILD-MOT-OVERDUE.
043900     COMPUTE WS-DAYS-ABS = 0 - WS-DAYS-LEFT.
044000     MOVE WS-DAYS-ABS TO WS-NUMERIC-EDIT.
044100     PERFORM 9000-TRIM-NUMERIC-EDIT.
044200     MOVE WS-MOT-EXPIRY TO DATE-YYYYMMDD.
044300     PERFORM FORMAT-THE-DATE.
044400     MOVE SPACES TO CAND-REASON.
044500     STRING "EXPIRED "               DELIMITED BY SIZE
044600            WS-NUMERIC-TRIMMED       DELIMITED BY SPACE
044700            " DAYS AGO ON "          DELIMITED BY SIZE
044800            FORMATTED-DATE-DD-MON-YYYY DELIMITED BY SIZE
044900         INTO CAND-REASON.
045000     MOVE "MOT"     TO CAND-ACTION-TYPE.
045100     MOVE "OVERDUE" TO CAND-STATUS.
045200     MOVE WS-MOT-EXPIRY TO CAND-MOT-EXPIRY.
045300     MOVE "Y"       TO CAND-PRESENT.
045400
045500 3320-BUILD-MOT-DUE-SOON.
045600     MOVE WS-DAYS-LEFT TO WS-NUMERIC-EDIT.
045700     PERFORM 9000-TRIM-NUMERIC-EDIT.
045800     MOVE WS-MOT-EXPIRY TO DATE-YYYYMMDD.
045900     PERFORM FORMAT-THE-DATE.
046000     MOVE SPACES TO CAND-REASON.
046100     STRING "EXPIRES IN "            DELIMITED BY SIZE
046200            WS-NUMERIC-TRIMMED       DELIMITED BY SPACE
046300            " DAYS ON "              DELIMITED BY SIZE
046400            FORMATTED-DATE-DD-MON-YYYY DELIMITED BY SIZE
046500         INTO CAND-REASON.
046600     MOVE "MOT"      TO CAND-ACTION-TYPE.
046700     MOVE "DUE SOON" TO CAND-STATUS.
046800     MOVE WS-MOT-EXPIRY TO CAND-MOT-EXPIRY.
046900     MOVE "Y"        TO CAND-PRESENT.
047000
047100*--------------------------------------------------------------
047200* Numeric-edited-to-trimmed-text utility, shared by both
047300* rules so "45" prints as "45" and not "     45" inside a
047400* STRING'd reason sentence.                      RJP 11/19/90
047500*--------------------------------------------------------------
047600 9000-TRIM-NUMERIC-EDIT.
047700     MOVE SPACES TO WS-NUMERIC-TRIMMED.
047800     MOVE ZERO   TO WS-TRIM-COUNT.
047900     INSPECT WS-NUMERIC-EDIT TALLYING WS-TRIM-COUNT
048000         FOR LEADING SPACE.
048100     ADD 1 TO WS-TRIM-COUNT.
048200     MOVE WS-NUMERIC-EDIT (WS-TRIM-COUNT:) TO WS-NUMERIC-TRIMMED.
048300
048400*--------------------------------------------------------------
048500* ACTION POSTER - suppression check, write, notify, log,
048600* memory update.
048700*--------------------------------------------------------------
048800 4000-POST-ACTION.
048900     PERFORM 4010-BUILD-MEMORY-KEY.
049000     PERFORM 4100-LOOKUP-MEMORY.
049100     MOVE "N" TO WS-SUPPRESS-SW.
049200     IF WS-MEMORY-FOUND
049300         PERFORM 4110-CHECK-SUPPRESSION.
049400     IF WS-SUPPRESS-OK
049500         GO TO 4000-EXIT.
049600
049700     IF CAND-STATUS (1:1) IS NOT FLT-VALID-STATUS-LETTER
049800         DISPLAY "FLTCOMP01 - UNEXPECTED STATUS VALUE "
049900             CAND-STATUS.
050000
050100     PERFORM 4020-WRITE-ACTION-RECORD.
050200     PERFORM 4300-BUILD-NOTIFICATION.
050300     PERFORM 4400-LOG-DISPOSITION.
050400     PERFORM 4200-POST-MEMORY.
050500     ADD 1 TO WS-ACTIONS-GENERATED.
050600 4000-EXIT.
050700     EXIT.
050800
050900 4010-BUILD-MEMORY-KEY.
051000     MOVE CAND-VEHICLE      TO MEM-KEY-REGISTRATION.
051100     MOVE CAND-ACTION-TYPE  TO MEM-KEY-ACTION-TYPE.
051200     MOVE CAND-STATUS       TO MEM-KEY-STATUS.
051300     MOVE CAND-REASON       TO MEM-KEY-REASON-TEXT.
051400     MOVE CAND-MOT-EXPIRY   TO MEM-KEY-MOT-EXPIRY-DATE.
051500     MOVE CAND-RECIPIENT    TO MEM-KEY-RECIPIENT.
051600
051700 4100-LOOKUP-MEMORY.
051800     MOVE "N" TO WS-MEMORY-FOUND-SW.
051900     READ MEMORY-FILE RECORD
052000         INVALID KEY
052100         MOVE "N" TO WS-MEMORY-FOUND-SW
052200         NOT INVALID KEY
052300         MOVE "Y" TO WS-MEMORY-FOUND-SW.
052400
052500 4110-CHECK-SUPPRESSION.
052600     MOVE MEM-LAST-SENT-DATE TO DAY-DIFF-DATE-1.
052700     MOVE PARM-RUN-DATE      TO DAY-DIFF-DATE-2.
052800     PERFORM COMPUTE-DAY-DIFFERENCE.
052900     IF DAY-DIFFERENCE < PARM-SUPPRESS-DAYS
053000         MOVE "Y" TO WS-SUPPRESS-SW
053100     ELSE
053200         MOVE "N" TO WS-SUPPRESS-SW.
053300
053400 4020-WRITE-ACTION-RECORD.
053500     MOVE CAND-VEHICLE     TO ACT-REGISTRATION.
053600     MOVE CAND-ACTION-TYPE TO ACT-ACTION-TYPE.
053700     MOVE CAND-STATUS      TO ACT-STATUS.
053800     MOVE CAND-REASON      TO ACT-REASON-TEXT.
053900     MOVE CAND-RECIPIENT   TO ACT-RECIPIENT.
054000     MOVE CAND-MOT-EXPIRY  TO ACT-MOT-EXPIRY-DATE.
054100     WRITE ACTION-RECORD.
054200
054300 4200-POST-MEMORY.
054400     PERFORM 4010-BUILD-MEMORY-KEY.
054500     MOVE PARM-RUN-DATE TO MEM-LAST-SENT-DATE.
054600     IF WS-MEMORY-FOUND
054700         REWRITE MEMORY-RECORD
054800             INVALID KEY
054900             DISPLAY "ERROR REWRITING MEMORY RECORD"
055000     ELSE
055100         WRITE MEMORY-RECORD
055200             INVALID KEY
055300             DISPLAY "ERROR WRITING MEMORY RECORD".
055400
055500*--------------------------------------------------------------
055600* NOTIFICATION BUILDER - the actual mail send is environment
055700* plumbing this system does not own; this program builds the
055800* message text and hands disposition to the report.
055900*                                                 TMH 04/27/95
056000*--------------------------------------------------------------
056100 4300-BUILD-NOTIFICATION.
056200     MOVE SPACES TO NOTIFICATION-MESSAGE.
056300     STRING "[FLEET] "     DELIMITED BY SIZE
056400            CAND-VEHICLE   DELIMITED BY SPACE
056500            ": "           DELIMITED BY SIZE
056600            CAND-ACTION-TYPE DELIMITED BY SPACE
056700            " "            DELIMITED BY SIZE
056800            CAND-STATUS    DELIMITED BY SIZE
056900         INTO NOTIF-SUBJECT.
057000     MOVE "DEAR FLEET CONTACT," TO NOTIF-BODY-LINE-1.
057100     MOVE SPACES TO NOTIF-BODY-LINE-2.
057200     STRING "VEHICLE: " DELIMITED BY SIZE
057300            CAND-VEHICLE DELIMITED BY SPACE
057400         INTO NOTIF-BODY-LINE-3.
057500     STRING "ACTION: "  DELIMITED BY SIZE
057600            CAND-ACTION-TYPE DELIMITED BY SPACE
057700            " ("        DELIMITED BY SIZE
057800            CAND-STATUS DELIMITED BY SIZE
057900            ")"         DELIMITED BY SIZE
058000         INTO NOTIF-BODY-LINE-4.
058100     STRING "REASON: "  DELIMITED BY SIZE
058200            CAND-REASON DELIMITED BY SIZE
058300         INTO NOTIF-BODY-LINE-5.
058400     MOVE SPACES TO NOTIF-BODY-LINE-6.
058500     IF CAND-ACTION-TYPE = "MOT" AND CAND-MOT-EXPIRY NOT = ZEROES
058600         MOVE CAND-MOT-EXPIRY TO DATE-YYYYMMDD
058700         PERFORM FORMAT-THE-DATE
058800         STRING "MOT EXPIRY: "       DELIMITED BY SIZE
058900                FORMATTED-DATE-DD-MON-YYYY DELIMITED BY SIZE
059000             INTO NOTIF-BODY-LINE-6.
059100     MOVE SPACES TO NOTIF-BODY-LINE-7.
059200     MOVE "PLEASE CONTACT THE GARAGE TO ARRANGE THIS AS SOON"
059300         TO NOTIF-BODY-LINE-8.
059400     MOVE "AS POSSIBLE." TO NOTIF-BODY-LINE-9.
059410     MOVE SPACES TO NOTIF-BODY-LINE-10.
059420     MOVE "REGARDS, FLEET SERVICES DATA PROCESSING."
059430         TO NOTIF-BODY-LINE-11.
059500     PERFORM 4310-DISPLAY-NOTIFICATION.
059600
059700 4310-DISPLAY-NOTIFICATION.
059800     DISPLAY "SUBJECT: " NOTIF-SUBJECT.
059900     DISPLAY NOTIF-BODY-LINE-1.
060000     DISPLAY NOTIF-BODY-LINE-2.
060100     DISPLAY NOTIF-BODY-LINE-3.
060200     DISPLAY NOTIF-BODY-LINE-4.
060300     DISPLAY NOTIF-BODY-LINE-5.
060400     DISPLAY NOTIF-BODY-LINE-6.
060500     DISPLAY NOTIF-BODY-LINE-7.
060600     DISPLAY NOTIF-BODY-LINE-8.
060700     DISPLAY NOTIF-BODY-LINE-9.
060710     DISPLAY NOTIF-BODY-LINE-10.
060720     DISPLAY NOTIF-BODY-LINE-11.
060800
060900 4400-LOG-DISPOSITION.
061000     IF FLT-LIVE-SWITCH
061100         MOVE "EMAIL SENT" TO WS-DISPOSITION-TEXT
061200     ELSE
061300         MOVE "DRY-RUN"    TO WS-DISPOSITION-TEXT.
061400     MOVE SPACES TO WORK-RECORD.
061500     MOVE CAND-VEHICLE      TO WORK-VEHICLE.
061600     MOVE CAND-ACTION-TYPE  TO WORK-ACTION-TYPE.
061700     MOVE CAND-STATUS       TO WORK-STATUS.
061800     MOVE CAND-REASON       TO WORK-REASON.
061900     MOVE CAND-RECIPIENT    TO WORK-RECIPIENT.
062000     MOVE WS-DISPOSITION-TEXT TO WORK-DISPOSITION.
062100     WRITE WORK-RECORD.
062200
062300*--------------------------------------------------------------
062400* END OF RUN REPORT - counts first, then one detail line and
062500* one disposition line per surviving action.
062600*--------------------------------------------------------------
062700 5000-PRINT-SUMMARY-REPORT.
062800     PERFORM 5010-PRINT-COUNTS.
062900     CLOSE WORK-FILE.
063000     OPEN INPUT WORK-FILE.
063100     PERFORM 5020-PRINT-ACTION-ROWS.
063200     CLOSE WORK-FILE.
063300     PERFORM END-LAST-PAGE.
063400
063500 5010-PRINT-COUNTS.
063600     PERFORM START-NEW-PAGE.
063700     MOVE WS-VEHICLES-NEEDING-SERVICE TO PRINT-SERVICE-COUNT.
063800     MOVE COUNT-LINE-SERVICE TO PRINTER-RECORD.
063900     PERFORM WRITE-TO-PRINTER.
064000     MOVE WS-VEHICLES-NEEDING-MOT TO PRINT-MOT-COUNT.
064100     MOVE COUNT-LINE-MOT TO PRINTER-RECORD.
064200     PERFORM WRITE-TO-PRINTER.
064300     PERFORM LINE-FEED.
064400
064500 5020-PRINT-ACTION-ROWS.
064600     PERFORM READ-FIRST-VALID-WORK.
064700     PERFORM PRINT-ALL-ACTION-ROWS
064800         UNTIL WS-WORK-FILE-AT-END = "Y".
064900     IF WS-ACTIONS-GENERATED = ZEROES
065000         MOVE "NO ACTIONS WERE ISSUED THIS RUN" TO PRINTER-RECORD
065100         PERFORM WRITE-TO-PRINTER.
065200
065300 PRINT-ALL-ACTION-ROWS.
065400     IF LINE-COUNT > MAXIMUM-LINES
065500         PERFORM START-NEXT-PAGE.
065600     PERFORM PRINT-ACTION-DETAIL.
065700     PERFORM PRINT-ACTION-DISPOSITION.
065800     PERFORM READ-NEXT-WORK-RECORD.
065900
066000 PRINT-ACTION-DETAIL.
066100     MOVE SPACES TO DETAIL-LINE.
066200     MOVE WORK-VEHICLE    TO PRINT-DL-VEHICLE.
066300     MOVE WORK-ACTION-TYPE TO PRINT-DL-ACTION.
066400     MOVE WORK-STATUS     TO PRINT-DL-STATUS.
066500     MOVE WORK-REASON     TO PRINT-DL-REASON.
066600     MOVE WORK-RECIPIENT  TO PRINT-DL-RECIPIENT.
066700     MOVE DETAIL-LINE TO PRINTER-RECORD.
066800     PERFORM WRITE-TO-PRINTER.
066900
067000 PRINT-ACTION-DISPOSITION.
067100     MOVE SPACES TO DISPOSITION-LINE.
067200     STRING WORK-DISPOSITION DELIMITED BY SPACE
067300            ": "             DELIMITED BY SIZE
067400            WORK-VEHICLE     DELIMITED BY SPACE
067500            " "              DELIMITED BY SIZE
067600            WORK-ACTION-TYPE DELIMITED BY SPACE
067700            " -> "           DELIMITED BY SIZE
067800            WORK-RECIPIENT   DELIMITED BY SPACE
067900         INTO PRINT-DISP-TEXT.
068000     MOVE DISPOSITION-LINE TO PRINTER-RECORD.
068100     PERFORM WRITE-TO-PRINTER.
068200
068300*--------------------------------------------------------------
068400* Read first, read next routines - staging file.
068500*--------------------------------------------------------------
068600 READ-FIRST-VALID-WORK.
068700     PERFORM READ-NEXT-WORK-RECORD.
068800
068900 READ-NEXT-WORK-RECORD.
069000     MOVE "N" TO WS-WORK-FILE-AT-END.
069100     READ WORK-FILE
069200         AT END
069300         MOVE "Y" TO WS-WORK-FILE-AT-END.
069400
069500*--------------------------------------------------------------
069600* Page and line control, same pattern as the old BILRPT02
069700* report.
069800*--------------------------------------------------------------
069900 WRITE-TO-PRINTER.
070000*    WRITE PRINTER-RECORD AFTER ADVANCING 1.
070100     DISPLAY PRINTER-RECORD.
070200     ADD 1 TO LINE-COUNT.
070300
070400 LINE-FEED.
070500     MOVE SPACE TO PRINTER-RECORD.
070600     PERFORM WRITE-TO-PRINTER.
070700
070800 START-NEXT-PAGE.
070900     PERFORM END-LAST-PAGE.
071000     PERFORM START-NEW-PAGE.
071100
071200 START-NEW-PAGE.
071300     ADD 1 TO PAGE-NUMBER.
071400     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
071500     MOVE TITLE-LINE TO PRINTER-RECORD.
071600     PERFORM WRITE-TO-PRINTER.
071700     PERFORM LINE-FEED.
071800     MOVE COLUMN-LINE TO PRINTER-RECORD.
071900     PERFORM WRITE-TO-PRINTER.
072000     PERFORM LINE-FEED.
072100
072200 END-LAST-PAGE.
072300     PERFORM FORM-FEED.
072400     MOVE ZERO TO LINE-COUNT.
072500
072600 FORM-FEED.
072700     MOVE SPACE TO PRINTER-RECORD.
072800*    WRITE PRINTER-RECORD AFTER ADVANCING C01.
072900     DISPLAY PRINTER-RECORD.
073000
073100*--------------------------------
073200* Utility routines.
073300*--------------------------------
073400     COPY "pldate01.cbl".
