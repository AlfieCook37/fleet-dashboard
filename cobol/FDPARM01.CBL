000100*--------------------------------------------------------------
000200* FDPARM01.CBL - Run-parameter record layout.  One record,
000300* key always 1, built by PARBLD01 and read by FLTCOMP01 and
000400* FLTSUM01 so the thresholds can be changed without a
000500* recompile.
000600*--------------------------------------------------------------
000700 FD  PARAMETER-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  PARAMETER-RECORD.
001100     05  PARM-KEY                PIC 9(01).
001200     05  PARM-RUN-DATE           PIC 9(08).
001300     05  PARM-MILES-THRESHOLD    PIC 9(05).
001400     05  PARM-DAYS-THRESHOLD     PIC 9(03).
001500     05  PARM-SUPPRESS-DAYS      PIC 9(03).
001600     05  PARM-DEFAULT-RECIPIENT  PIC X(40).
001700     05  FILLER                  PIC X(20).
