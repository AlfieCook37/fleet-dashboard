000100*--------------------------------------------------------------
000200* SLACT.CBL - file control entry for the compliance actions
000300* output file written by FLTCOMP01.
000400*--------------------------------------------------------------
000500     SELECT ACTIONS-OUT
000600         ASSIGN TO "FLTACT"
000700         ORGANIZATION IS SEQUENTIAL.
