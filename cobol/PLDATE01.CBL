000100*--------------------------------------------------------------
000200* PLDATE01.CBL - procedure copy file for the calendar-day
000300* arithmetic the MOT rule needs (day differences and adding
000400* one year to a date) and DD MON YYYY formatting for the
000500* notices and reports.  COPY this at the bottom of the
000600* PROCEDURE DIVISION of the calling program.
000700*--------------------------------------------------------------
000750*    03/22/96 RJP - DROPPED CONVERT-TO-MMDDYYYY, CONVERT-TO-
000760*                   YYYYMMDD AND CHECK-DATE.  NOTHING IN THE
000770*                   FLEET SYSTEM CALLS THEM - THE MASTER IS
000780*                   ALL CCYYMMDD ALREADY AND THE EXTRACT IS NOT
000790*                   RE-VALIDATED HERE (SEE FLTSUM01 FOR THE
000795*                   REQUIRED-FIELD CHECK THIS SYSTEM DOES RUN).
000798*--------------------------------------------------------------
009400*-----------------------------------
009500* USAGE:
009600*  MOVE date(YYYYMMDD) TO DATE-YYYYMMDD.
009700*  PERFORM FORMAT-THE-DATE.
009800*
009900* RETURNS:
010000*  FORMATTED-DATE-DD-MON-YYYY, e.g. "05 AUG 2026", used on
010100*  the notification text and both batch reports.  DWK 09/03/90
010200*-----------------------------------
010300 FORMAT-THE-DATE.
010400     MOVE DATE-DD TO FMT-DATE-DD.
010500     SET WS-MONTH-INDEX TO DATE-MM.
010600     MOVE WS-MONTH-NAME (WS-MONTH-INDEX) TO FMT-DATE-MON.
010700     MOVE DATE-YYYY TO FMT-DATE-YYYY.
010800
010900*-----------------------------------
011000* USAGE:
011100*  MOVE date1(YYYYMMDD) TO DAY-DIFF-DATE-1.
011200*  MOVE date2(YYYYMMDD) TO DAY-DIFF-DATE-2.
011300*  PERFORM COMPUTE-DAY-DIFFERENCE.
011400*
011500* RETURNS:
011600*  DAY-DIFFERENCE = DATE-2 minus DATE-1, in whole calendar
011700*  days (may be negative if DATE-2 is the earlier date).
011800*  Used by the MOT rule to turn "days until expiry" and
011900*  "days since expiry" into an exact count.        DWK 09/03/90
012000*-----------------------------------
012100 COMPUTE-DAY-DIFFERENCE.
012200     MOVE DAY-DIFF-1-YYYY TO JD-YEAR.
012300     MOVE DAY-DIFF-1-MM   TO JD-MONTH.
012400     MOVE DAY-DIFF-1-DD   TO JD-DAY.
012500     PERFORM COMPUTE-JULIAN-DAY-NUMBER.
012600     MOVE JD-JULIAN-DAY TO JD-JULIAN-DAY-1.
012700
012800     MOVE DAY-DIFF-2-YYYY TO JD-YEAR.
012900     MOVE DAY-DIFF-2-MM   TO JD-MONTH.
013000     MOVE DAY-DIFF-2-DD   TO JD-DAY.
013100     PERFORM COMPUTE-JULIAN-DAY-NUMBER.
013200     MOVE JD-JULIAN-DAY TO JD-JULIAN-DAY-2.
013300
013400     COMPUTE DAY-DIFFERENCE =
013500             JD-JULIAN-DAY-2 - JD-JULIAN-DAY-1.
013600
013700*-----------------------------------
013800* Standard Gregorian julian day-number conversion, done with
013900* whole-number DIVIDEs (not a single COMPUTE) so every
014000* division truncates the way the old SERVICE interval
014100* arithmetic always has on this system.             DWK 09/03/90
014200*-----------------------------------
014300 COMPUTE-JULIAN-DAY-NUMBER.
014400     IF JD-MONTH < 3
014500         MOVE 1 TO JD-A
014600     ELSE
014700         MOVE 0 TO JD-A.
014800     COMPUTE JD-Y = JD-YEAR + 4800 - JD-A.
014900     COMPUTE JD-M = JD-MONTH + (12 * JD-A) - 3.
015000     COMPUTE JD-TERM-1 = (153 * JD-M) + 2.
015100     DIVIDE JD-TERM-1 BY 5 GIVING JD-TERM-1.
015200     DIVIDE JD-Y BY 4 GIVING JD-YEAR-DIV-4.
015300     DIVIDE JD-Y BY 100 GIVING JD-YEAR-DIV-100.
015400     DIVIDE JD-Y BY 400 GIVING JD-YEAR-DIV-400.
015500     COMPUTE JD-JULIAN-DAY =
015600             JD-DAY + JD-TERM-1 + (365 * JD-Y)
015700             + JD-YEAR-DIV-4 - JD-YEAR-DIV-100
015800             + JD-YEAR-DIV-400 - 32045.
015900
016000*-----------------------------------
016100* USAGE:
016200*  MOVE date(YYYYMMDD) TO ADD-YEAR-SOURCE-DATE.
016300*  PERFORM ADD-ONE-YEAR-TO-DATE.
016400*
016500* RETURNS:
016600*  ADD-YEAR-RESULT-DATE, one year later.  29 FEB maps to
016700*  28 FEB of the following year so the MOT second-level
016800*  fallback never lands on a date that does not exist.
016900*                                                   DWK 09/03/90
017000*-----------------------------------
017100 ADD-ONE-YEAR-TO-DATE.
017200     COMPUTE ADD-YEAR-RESULT-YYYY = ADD-YEAR-SRC-YYYY + 1.
017300     MOVE ADD-YEAR-SRC-MM TO ADD-YEAR-RESULT-MM.
017400     MOVE ADD-YEAR-SRC-DD TO ADD-YEAR-RESULT-DD.
017500     IF ADD-YEAR-SRC-MM = 2 AND ADD-YEAR-SRC-DD = 29
017600         MOVE 28 TO ADD-YEAR-RESULT-DD.
