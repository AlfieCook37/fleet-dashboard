000100*--------------------------------------------------------------
000200* FDMEM.CBL - Suppression-memory record layout.  Built empty
000300* by MEMBLD01 the first time the job runs, then maintained
000400* by FLTCOMP01 so a vehicle is not re-notified for the same
000500* action inside the suppression window.  The record key is
000600* the full identity of the action - vehicle, action type,
000700* status, reason text, MOT expiry and recipient - the same
000800* six fields that make an action "identical" to a prior one.
000900*--------------------------------------------------------------
001000 FD  MEMORY-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  MEMORY-RECORD.
001400     05  MEM-ACTION-KEY.
001500         10  MEM-KEY-REGISTRATION    PIC X(10).
001600         10  MEM-KEY-ACTION-TYPE     PIC X(10).
001700         10  MEM-KEY-STATUS          PIC X(10).
001800         10  MEM-KEY-REASON-TEXT     PIC X(70).
001900         10  MEM-KEY-MOT-EXPIRY-DATE PIC 9(08).
002000         10  MEM-KEY-RECIPIENT       PIC X(40).
002100     05  MEM-LAST-SENT-DATE          PIC 9(08).
002200     05  FILLER                      PIC X(20).
