000100*--------------------------------------------------------------
000200* PARBLD01 - Build the fleet compliance run-parameter file
000300* and write the one control record the nightly run needs
000400* (thresholds, suppression window, default recipient, run
000500* date).  Run once before the very first FLTCOMP01 execution,
000600* or any time the thresholds change - edit the VALUE clauses
000700* below and rerun.
000800*--------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PARBLD01.
001100 AUTHOR.        D W KOVACS.
001200 INSTALLATION.  FLEET SERVICES DATA PROCESSING.
001300 DATE-WRITTEN.  09/14/88.
001400 DATE-COMPILED.
001500 SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.
001600*--------------------------------------------------------------
001700*  CHANGE LOG
001800*--------------------------------------------------------------
001900*  09/14/88 DWK  0000  ORIGINAL PROGRAM - BUILDS PARAMETER
002000*                      FILE FOR THE FLEET COMPLIANCE RUN.
002100*  02/02/89 DWK  0041  DEFAULT MILES-THRESHOLD WAS WRONG,
002200*                      SHOULD BE 500 NOT 5000 PER THE GARAGE.
002300*  11/19/90 RJP  0077  ADDED PARM-SUPPRESS-DAYS, NEW FIELD
002400*                      FOR THE REPEAT-NOTICE WINDOW.
002500*  06/03/93 RJP  0103  ADDED PARM-DEFAULT-RECIPIENT SO A
002600*                      MISSING CONTACT EMAIL STILL GOES
002700*                      SOMEWHERE USEFUL.
002800*  04/27/95 TMH  0118  PARM-RUN-DATE IS NOW SET HERE AT BUILD
002900*                      TIME FROM A DATED VALUE CLAUSE INSTEAD
003000*                      OF AN OPERATOR ACCEPT - NIGHT SHIFT
003100*                      KEPT LEAVING IT BLANK.
003200*  10/08/98 TMH  0144  YEAR 2000 REVIEW - PARM-RUN-DATE AND
003300*                      ALL DATE WORK FIELDS ARE FULL CCYYMMDD,
003400*                      NO WINDOWING NEEDED.  NO CHANGE MADE.
003500*  03/11/99 TMH  0151  Y2K SIGN-OFF - VERIFIED AGAINST THE
003600*                      CORPORATE Y2K TEST DECK.  NO CHANGE.
003700*  05/02/04 PDS  0190  REFUSE TO WRITE A ZERO MILES THRESHOLD,
003800*                      A ZERO THRESHOLD WAS FLAGGING EVERY
003900*                      VEHICLE ON THE LOT FOR SERVICE.
004000*--------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS FLT-NUMERIC-ENTRY IS "0" THRU "9".
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "slparm01.cbl".
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700     COPY "fdparm01.cbl".
005800
005900 WORKING-STORAGE SECTION.
006000
006100*--------------------------------------------------------------
006200* Change these VALUE clauses and rerun the program any time
006300* the thresholds change.  Do not hand-edit FLTPARM directly.
006400*                                                   DWK 09/14/88
006500*--------------------------------------------------------------
006600     COPY "wsdate01.cbl".
006700
006800 01  PARM-DEFAULT-VALUES.
006900     05  DFLT-RUN-DATE             PIC 9(08) VALUE 19880914.
007000     05  DFLT-MILES-THRESHOLD      PIC 9(05) VALUE 00500.
007100     05  DFLT-DAYS-THRESHOLD       PIC 9(03) VALUE 030.
007200     05  DFLT-SUPPRESS-DAYS        PIC 9(03) VALUE 007.
007300     05  DFLT-DEFAULT-RECIPIENT    PIC X(40)
007400         VALUE "FLEETOFFICE@COMPANY-INTERNAL".
007500     05  FILLER                    PIC X(10) VALUE SPACE.
007600
007700 PROCEDURE DIVISION.
007800 PROGRAM-BEGIN.
007900     OPEN OUTPUT PARAMETER-FILE.
008000     PERFORM BUILD-PARAMETER-RECORD.
008100     PERFORM WRITE-PARAMETER-RECORD.
008200     CLOSE PARAMETER-FILE.
008300
008400 PROGRAM-EXIT.
008500     EXIT PROGRAM.
008600
008700 PROGRAM-DONE.
008800     STOP RUN.
008900
009000 BUILD-PARAMETER-RECORD.
009100     MOVE DFLT-RUN-DATE TO DATE-YYYYMMDD.
009200     PERFORM FORMAT-THE-DATE.
009300     DISPLAY "PARBLD01 - RUN DATE SET TO "
009400         FORMATTED-DATE-DD-MON-YYYY.
009500     MOVE 1                     TO PARM-KEY.
009600     MOVE DFLT-RUN-DATE         TO PARM-RUN-DATE.
009700     MOVE DFLT-MILES-THRESHOLD  TO PARM-MILES-THRESHOLD.
009800     MOVE DFLT-DAYS-THRESHOLD   TO PARM-DAYS-THRESHOLD.
009900     MOVE DFLT-SUPPRESS-DAYS    TO PARM-SUPPRESS-DAYS.
010000     MOVE DFLT-DEFAULT-RECIPIENT TO PARM-DEFAULT-RECIPIENT.
010100
010200 WRITE-PARAMETER-RECORD.
010300     IF DFLT-MILES-THRESHOLD = ZEROES
010400         DISPLAY "PARBLD01 - MILES THRESHOLD MAY NOT BE ZERO"
010500         DISPLAY "PARBLD01 - PARAMETER RECORD NOT WRITTEN"
010600     ELSE
010700         WRITE PARAMETER-RECORD
010800             INVALID KEY
010900             DISPLAY "ERROR WRITING PARAMETER RECORD".
011000
011100*--------------------------------
011200* Utility routines.
011300*--------------------------------
011400     COPY "pldate01.cbl".
