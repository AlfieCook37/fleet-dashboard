000100*--------------------------------------------------------------
000200* SLPARM01.CBL - file control entry for the run-parameter
000300* file (thresholds and defaults for the compliance run).
000400*--------------------------------------------------------------
000500     SELECT PARAMETER-FILE
000600         ASSIGN TO "FLTPARM"
000700         ORGANIZATION IS INDEXED
000800         RECORD KEY IS PARM-KEY
000900         ACCESS MODE IS DYNAMIC.
