000100*--------------------------------------------------------------
000200* WSDATE01.CBL - working storage copy file for date validation,
000300* DD-MON-YYYY report formatting and calendar-day arithmetic.
000400* Used by PARBLD01, FLTCOMP01 and FLTSUM01.
000500*--------------------------------------------------------------
000600*    77  DATE-ENTRY-FIELD retired - this copy file no longer
000700*    feeds an operator ACCEPT screen.            DWK 06/14/87
000750*    03/22/96 RJP - DROPPED DATE-MMDDYYYY, DATE-QUOTIENT,
000760*                   DATE-REMAINDER, VALID-DATE-FLAG AND
000770*                   ZERO-DATE-IS-OK WITH CHECK-DATE/CONVERT-TO-
000780*                   MMDDYYYY/CONVERT-TO-YYYYMMDD IN PLDATE01 -
000790*                   NOTHING IN THE FLEET SYSTEM CALLED THEM.
000800*--------------------------------------------------------------
002100 01  DATE-YYYYMMDD      PIC 9(8).
002200 01  FILLER REDEFINES DATE-YYYYMMDD.
002300     05  DATE-YYYY      PIC 9999.
002400     05  DATE-MM        PIC 99.
002500     05  DATE-DD        PIC 99.
002600
002700*--------------------------------------------------------------
002800* Month name table for the DD MON YYYY form used on the
002900* notification text and both batch reports.       DWK 09/03/90
003000*--------------------------------------------------------------
003100 01  WS-MONTH-NAME-LIST.
003200     05  FILLER             PIC X(3) VALUE "JAN".
003300     05  FILLER             PIC X(3) VALUE "FEB".
003400     05  FILLER             PIC X(3) VALUE "MAR".
003500     05  FILLER             PIC X(3) VALUE "APR".
003600     05  FILLER             PIC X(3) VALUE "MAY".
003700     05  FILLER             PIC X(3) VALUE "JUN".
003800     05  FILLER             PIC X(3) VALUE "JUL".
003900     05  FILLER             PIC X(3) VALUE "AUG".
004000     05  FILLER             PIC X(3) VALUE "SEP".
004100     05  FILLER             PIC X(3) VALUE "OCT".
004200     05  FILLER             PIC X(3) VALUE "NOV".
004300     05  FILLER             PIC X(3) VALUE "DEC".
004400 01  FILLER REDEFINES WS-MONTH-NAME-LIST.
004500     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES
004600                             INDEXED BY WS-MONTH-INDEX.
004700         10  WS-MONTH-NAME  PIC X(3).
004800
004900 01  FORMATTED-DATE-DD-MON-YYYY.
005000     05  FMT-DATE-DD        PIC 99.
005100     05  FILLER             PIC X VALUE SPACE.
005200     05  FMT-DATE-MON       PIC X(3).
005300     05  FILLER             PIC X VALUE SPACE.
005400     05  FMT-DATE-YYYY      PIC 9(4).
005500
005600*--------------------------------------------------------------
005700* Julian day-number work area.  Used by COMPUTE-DAY-DIFFERENCE
005800* in PLDATE01.CBL to get an exact calendar-day count between
005900* two CCYYMMDD dates for the MOT due-date rule.    DWK 09/03/90
006000*--------------------------------------------------------------
006100 77  JD-YEAR            PIC 9(4)    COMP.
006200 77  JD-MONTH           PIC 9(2)    COMP.
006300 77  JD-DAY             PIC 9(2)    COMP.
006400 77  JD-A               PIC S9(4)   COMP.
006500 77  JD-Y               PIC S9(9)   COMP.
006600 77  JD-M               PIC S9(9)   COMP.
006700 77  JD-TERM-1          PIC S9(9)   COMP.
006800 77  JD-YEAR-DIV-4      PIC S9(9)   COMP.
006900 77  JD-YEAR-DIV-100    PIC S9(9)   COMP.
007000 77  JD-YEAR-DIV-400    PIC S9(9)   COMP.
007100 77  JD-JULIAN-DAY      PIC S9(9)   COMP.
007200 77  JD-JULIAN-DAY-1    PIC S9(9)   COMP.
007300 77  JD-JULIAN-DAY-2    PIC S9(9)   COMP.
007400 77  DAY-DIFFERENCE     PIC S9(9)   COMP.
007500
007600 01  DAY-DIFF-DATE-1    PIC 9(8).
007700 01  FILLER REDEFINES DAY-DIFF-DATE-1.
007800     05  DAY-DIFF-1-YYYY PIC 9999.
007900     05  DAY-DIFF-1-MM   PIC 99.
008000     05  DAY-DIFF-1-DD   PIC 99.
008100
008200 01  DAY-DIFF-DATE-2    PIC 9(8).
008300 01  FILLER REDEFINES DAY-DIFF-DATE-2.
008400     05  DAY-DIFF-2-YYYY PIC 9999.
008500     05  DAY-DIFF-2-MM   PIC 99.
008600     05  DAY-DIFF-2-DD   PIC 99.
008700
008800*--------------------------------------------------------------
008900* Add-one-year work area, used by the MOT second-level
009000* fallback (last MOT plus one year).               DWK 09/03/90
009100*--------------------------------------------------------------
009200 01  ADD-YEAR-SOURCE-DATE PIC 9(8).
009300 01  FILLER REDEFINES ADD-YEAR-SOURCE-DATE.
009400     05  ADD-YEAR-SRC-YYYY PIC 9999.
009500     05  ADD-YEAR-SRC-MM   PIC 99.
009600     05  ADD-YEAR-SRC-DD   PIC 99.
009700
009800 01  ADD-YEAR-RESULT-DATE PIC 9(8).
009900 01  FILLER REDEFINES ADD-YEAR-RESULT-DATE.
010000     05  ADD-YEAR-RESULT-YYYY PIC 9999.
010100     05  ADD-YEAR-RESULT-MM   PIC 99.
010200     05  ADD-YEAR-RESULT-DD   PIC 99.
